000100*****************************************************************
000200* PROGRAM NAME:    BASEGEN
000300* ORIGINAL AUTHOR: R PELLETIER
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/88 R PELLETIER     CREATED - WRITES THE CANNED BASELINE   031488  
000900*                          DECK USED WHEN THE SATELLITE EXTRACT
001000*                          FEED (JOB EESAT01) HAS NOT LANDED.
001100* 11/02/91 R PELLETIER     ADDED TEST REGION FOR QA FIXTURE RUNS. 110291  
001200* 09/09/98 K YUEN          Y2K: BSL-BASE-YEAR WAS PIC 99, WIDENED 090998  
001300*                          TO PIC 9(04) TO MATCH BASEREC COPYBOOK.
001400* 04/18/02 K YUEN          REQ 4471 - RAINFALL/TEMP/NDVI NOW      041802  
001500*                          MOVED FROM 77-LEVELS, SEE WS-MOCK.
001600* 07/30/07 D ARCENEAUX     REQ 6120 - REGION TABLE NOW SHARED     073007  
001700*                          COPYBOOK REGNTAB, WAS LOCAL TABLE.
001800*
001900*****************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.  BASEGEN.
002200 AUTHOR. R PELLETIER.
002300 INSTALLATION. CLIMATE SCENARIO UNIT - BATCH SECTION.
002400 DATE-WRITTEN. 03/14/1988.
002500 DATE-COMPILED.
002600 SECURITY. NON-CONFIDENTIAL.
002700*****************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-3081.
003100 OBJECT-COMPUTER. IBM-3081.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400*****************************************************************
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT BASELINE-FILE ASSIGN TO BASEFL
003800       ORGANIZATION IS SEQUENTIAL
003900       FILE STATUS IS WS-BASELINE-STATUS.
004000*****************************************************************
004100*****************************************************************
004200 DATA DIVISION.
004300 FILE SECTION.
004400*---------------------------------------------------------------*
004500 FD  BASELINE-FILE
004600     RECORDING MODE IS F
004700     DATA RECORD IS BASELINE-RECORD.
004800     COPY BASEREC.
004900*---------------------------------------------------------------*
005000 WORKING-STORAGE SECTION.
005100*---------------------------------------------------------------*
005200 01  WS-FILE-SWITCHES.
005300     05  WS-BASELINE-STATUS      PIC X(02).
005400         88  BASELINE-FILE-OK          VALUE '00'.
005500*---------------------------------------------------------------*
005600 01  WS-SUBSCRIPTS-COUNTERS.
005700     05  WS-REGION-IX            PIC S9(03) USAGE COMP.
005750     05  WS-MOCK-CNT-SUB         PIC S9(03) USAGE COMP.
005780*---------------------------------------------------------------*
005790 77  WS-RECORDS-WRITTEN          PIC S9(05) USAGE COMP VALUE 0.
005900*---------------------------------------------------------------*
006000* THE MOCK BASELINE - USED FOR EVERY REGION WHEN THE LIVE
006100* SATELLITE EXTRACT IS NOT AVAILABLE.  COUNTS ARE RAW PIXEL
006200* TALLIES; REGION AREA VARIES, THE MIX DOES NOT, PER THE
006300* SCENARIO UNIT'S STANDING DIRECTION.
006400*---------------------------------------------------------------*
006500 01  WS-MOCK-BASELINE.
006600     05  WS-MOCK-YEAR            PIC 9(04) VALUE 2020.
006650     05  WS-MOCK-CLASS-DATA.
006660         10  WS-MOCK-CNT-WATER   PIC 9(09) VALUE 500.
006670         10  WS-MOCK-CNT-TREES   PIC 9(09) VALUE 300.
006680         10  WS-MOCK-CNT-GRASS   PIC 9(09) VALUE 700.
006690         10  WS-MOCK-CNT-FLOOD   PIC 9(09) VALUE 0.
006700         10  WS-MOCK-CNT-CROPS   PIC 9(09) VALUE 200.
006710         10  WS-MOCK-CNT-SHRUB   PIC 9(09) VALUE 200.
006720         10  WS-MOCK-CNT-BUILT   PIC 9(09) VALUE 100.
006730         10  WS-MOCK-CNT-BARE    PIC 9(09) VALUE 0.
006740         10  WS-MOCK-CNT-SNOW    PIC 9(09) VALUE 0.
006750     05  WS-MOCK-CLASS-TABLE REDEFINES WS-MOCK-CLASS-DATA.
006760         10  WS-MOCK-CLASS-COUNT OCCURS 9 TIMES
006780                                          PIC 9(09).
007600     05  WS-MOCK-RAINFALL-MM     PIC 9(05)V9(01) VALUE 1000.0.
007700     05  WS-MOCK-TEMP-C          PIC S9(03)V9(02) VALUE +25.00.
007800     05  WS-MOCK-NDVI            PIC SV9(0004) VALUE +.5500.
007900*---------------------------------------------------------------*
008000* REGION TABLE - SAME COPYBOOK CBL-SIMCLIM USES, SO BASEGEN
008100* NEVER DRIFTS OUT OF STEP WITH THE LIST SIMCLIM VALIDATES
008200* AGAINST.
008300*---------------------------------------------------------------*
008400 COPY REGNTAB.
008500*---------------------------------------------------------------*
008600* RUN-DATE BREAKOUT - STAMPED ON THE DISPLAY TRAILER ONLY, THE
008700* FILE ITSELF CARRIES NO RUN-DATE FIELD.
008800*---------------------------------------------------------------*
008900 01  WS-SYSTEM-DATE.
009000     05  WS-SYS-YY               PIC 9(02).
009100     05  WS-SYS-MM               PIC 9(02).
009200     05  WS-SYS-DD               PIC 9(02).
009300 01  WS-SYSTEM-DATE-NUM REDEFINES WS-SYSTEM-DATE
009400                             PIC 9(06).
009500 01  WS-CURRENT-DATE-DATA.
009600     05  WS-CURRENT-YEAR         PIC 9(04).
009700     05  WS-CURRENT-MONTH        PIC 9(02).
009800     05  WS-CURRENT-DAY          PIC 9(02).
009900*---------------------------------------------------------------*
010000 01  WS-TRAILER-LINE.
010100     05  FILLER                  PIC X(15)
010200                                  VALUE 'BASEGEN WROTE: '.
010300     05  WS-TRAILER-COUNT        PIC ZZZZ9.
010400     05  FILLER                  PIC X(18)
010500                                  VALUE ' BASELINE RECORDS'.
010600     05  FILLER                  PIC X(60) VALUE SPACE.
010700*****************************************************************
010800 PROCEDURE DIVISION.
010900*---------------------------------------------------------------*
011000 0000-MAIN-PROCESSING.
011100*---------------------------------------------------------------*
011200     PERFORM 1000-OPEN-FILES.
011300     PERFORM 2000-WRITE-BASELINE-DECK
011400         VARYING WS-REGION-IX FROM 1 BY 1
011500         UNTIL WS-REGION-IX GREATER THAN WS-REGION-TABLE-SIZE.
011600     PERFORM 3000-CLOSE-FILES.
011700     PERFORM 4000-DISPLAY-TRAILER.
011800     GOBACK.
011900*---------------------------------------------------------------*
012000 1000-OPEN-FILES.
012100*---------------------------------------------------------------*
012200     OPEN OUTPUT BASELINE-FILE.
012300     IF NOT BASELINE-FILE-OK
012400         DISPLAY 'BASEGEN - OPEN FAILED, STATUS '
012500                 WS-BASELINE-STATUS
012600         GOBACK.
012700     ACCEPT WS-SYSTEM-DATE FROM DATE.
012800     IF WS-SYS-YY LESS THAN 50
012900         COMPUTE WS-CURRENT-YEAR = 2000 + WS-SYS-YY
013000     ELSE
013100         COMPUTE WS-CURRENT-YEAR = 1900 + WS-SYS-YY
013200     END-IF.
013300     MOVE WS-SYS-MM                   TO WS-CURRENT-MONTH.
013400     MOVE WS-SYS-DD                   TO WS-CURRENT-DAY.
013500*---------------------------------------------------------------*
013600 2000-WRITE-BASELINE-DECK.
013700*---------------------------------------------------------------*
013800     INITIALIZE BASELINE-RECORD.
013900     MOVE RGN-ID (WS-REGION-IX)      TO BSL-REGION-ID.
014000     MOVE WS-MOCK-YEAR                TO BSL-BASE-YEAR.
014050     PERFORM 2010-MOVE-ONE-MOCK-CLASS
014060         VARYING WS-MOCK-CNT-SUB FROM 1 BY 1
014070         UNTIL WS-MOCK-CNT-SUB GREATER THAN 9.
015000     MOVE WS-MOCK-RAINFALL-MM         TO BSL-RAINFALL-MM.
015100     MOVE WS-MOCK-TEMP-C              TO BSL-TEMP-C.
015200     MOVE WS-MOCK-NDVI                TO BSL-NDVI.
015300     WRITE BASELINE-RECORD.
015400     ADD 1 TO WS-RECORDS-WRITTEN.
015450*---------------------------------------------------------------*
015460 2010-MOVE-ONE-MOCK-CLASS.
015470*---------------------------------------------------------------*
015480     MOVE WS-MOCK-CLASS-COUNT (WS-MOCK-CNT-SUB) TO
015490          BSL-CLASS-COUNT (WS-MOCK-CNT-SUB).
015500*---------------------------------------------------------------*
015600 3000-CLOSE-FILES.
015700*---------------------------------------------------------------*
015800     CLOSE BASELINE-FILE.
015900*---------------------------------------------------------------*
016000 4000-DISPLAY-TRAILER.
016100*---------------------------------------------------------------*
016200     MOVE WS-RECORDS-WRITTEN          TO WS-TRAILER-COUNT.
016300     DISPLAY WS-TRAILER-LINE.
