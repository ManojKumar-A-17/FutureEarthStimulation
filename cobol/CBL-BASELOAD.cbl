000100*****************************************************************
000200* PROGRAM NAME:    BASELOAD
000300* ORIGINAL AUTHOR: R PELLETIER
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/21/88 R PELLETIER     CREATED - LOADS BASELINE-FILE INTO     032188  
000900*                          THE BASE-TABLE FOR CBL-SIMCLIM.
001000* 11/02/91 R PELLETIER     DROPPED THE SINGLE-KEY RE-READ PATH,   110291  
001100*                          SIMCLIM ONLY EVER ASKS FOR 'ALL'.
001200* 09/09/98 K YUEN          Y2K: TRAILER DISPLAY YEAR WINDOWED,    090998  
001300*                          SEE 1000-INITIALIZATION.
001400* 02/11/04 D ARCENEAUX     REQ 5190 - TABLE OVERFLOW NOW SETS     021104  
001500*                          RETURN-CODE 16 INSTEAD OF ABENDING.
001600*
001700*****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.  BASELOAD.
002000 AUTHOR. R PELLETIER.
002100 INSTALLATION. CLIMATE SCENARIO UNIT - BATCH SECTION.
002200 DATE-WRITTEN. 03/21/1988.
002300 DATE-COMPILED.
002400 SECURITY. NON-CONFIDENTIAL.
002500*****************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-3081.
002900 OBJECT-COMPUTER. IBM-3081.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200*****************************************************************
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT BASELINE-FILE ASSIGN TO BASEFL
003600       ORGANIZATION IS SEQUENTIAL
003700       FILE STATUS IS WS-BASELINE-STATUS.
003800*****************************************************************
003900*****************************************************************
004000 DATA DIVISION.
004100 FILE SECTION.
004200*---------------------------------------------------------------*
004300 FD  BASELINE-FILE
004400     RECORDING MODE IS F
004500     DATA RECORD IS BASELINE-RECORD.
004600     COPY BASEREC.
004700*---------------------------------------------------------------*
004800 WORKING-STORAGE SECTION.
004900*---------------------------------------------------------------*
005000 01  WS-BASELINE-STATUS          PIC X(02).
005100     88  BASELINE-FILE-OK              VALUE '00'.
005200 01  WS-BASELINE-STATUS-X REDEFINES WS-BASELINE-STATUS.
005300     05  WS-STATUS-1              PIC X.
005400     05  WS-STATUS-2              PIC X.
005500*---------------------------------------------------------------*
005600 01  WS-SWITCHES-MISC.
005700     05  EOF-SWITCH                PIC X VALUE 'N'.
005800         88 EOF                         VALUE 'Y'.
005900     05  WS-TABLE-FULL-SW          PIC X VALUE 'N'.
006000         88 WS-TABLE-FULL               VALUE 'Y'.
006100*---------------------------------------------------------------*
006200 01  WS-SYSTEM-DATE.
006300     05  WS-SYS-YY                 PIC 9(02).
006400     05  WS-SYS-MM                 PIC 9(02).
006500     05  WS-SYS-DD                 PIC 9(02).
006600 01  WS-SYSTEM-DATE-NUM REDEFINES WS-SYSTEM-DATE
006700                              PIC 9(06).
006800 77  WS-TRAILER-YEAR              PIC 9(04).
006900*---------------------------------------------------------------*
007000 01  ERROR-DISPLAY-LINE.
007100     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
007200     05  DL-ERROR-REASON          PIC X(07) VALUE SPACE.
007300     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
007400     05  DL-FILE-STATUS           PIC X(02).
007500     05  FILLER  PIC X(05) VALUE ' *** '.
007600*---------------------------------------------------------------*
007700 01  WS-TRAILER-LINE.
007800     05  FILLER                   PIC X(16)
007900                                   VALUE 'BASELOAD LOADED '.
008000     05  WS-TRAILER-COUNT         PIC ZZZ9.
008100     05  FILLER                   PIC X(23)
008200                                  VALUE ' BASELINE TABLE ENTRIES'.
008300*---------------------------------------------------------------*
008400 LINKAGE SECTION.
008500 COPY BASETAB.
008600*****************************************************************
008700 PROCEDURE DIVISION USING BASE-TABLE-SIZE, BASE-TABLE-INDEX,
008800     BASE-TABLE-ACTION, BASE-TABLE.
008900*---------------------------------------------------------------*
009000 0000-MAIN-ROUTINE.
009100*---------------------------------------------------------------*
009200     PERFORM 1000-INITIALIZATION.
009300     IF BASELINE-FILE-OK
009400         PERFORM 2000-LOAD-BASE-TABLE
009500             UNTIL EOF OR WS-TABLE-FULL
009600     END-IF.
009700     PERFORM 3000-CLOSE-FILES.
009800     PERFORM 4000-DISPLAY-TRAILER.
009900     GOBACK.
010000*---------------------------------------------------------------*
010100 1000-INITIALIZATION.
010200*---------------------------------------------------------------*
010300     MOVE 0                        TO BASE-TABLE-SIZE.
010400     OPEN INPUT BASELINE-FILE.
010500     IF NOT BASELINE-FILE-OK
010600         MOVE 'OPEN'                TO DL-ERROR-REASON
010700         PERFORM 9900-INVALID-FILE-STATUS
010800     END-IF.
010900     ACCEPT WS-SYSTEM-DATE FROM DATE.
011000     IF WS-SYS-YY LESS THAN 50
011100         COMPUTE WS-TRAILER-YEAR = 2000 + WS-SYS-YY
011200     ELSE
011300         COMPUTE WS-TRAILER-YEAR = 1900 + WS-SYS-YY
011400     END-IF.
011500*---------------------------------------------------------------*
011600 2000-LOAD-BASE-TABLE.
011700*---------------------------------------------------------------*
011800     READ BASELINE-FILE
011900         AT END
012000             SET EOF TO TRUE
012100         NOT AT END
012200             IF BASE-TABLE-SIZE GREATER THAN OR EQUAL TO 50
012300                 SET WS-TABLE-FULL TO TRUE
012400                 MOVE 16 TO RETURN-CODE
012500             ELSE
012600                 ADD 1 TO BASE-TABLE-SIZE
012700                 MOVE BASELINE-RECORD TO
012800                     TBL-BASELINE (BASE-TABLE-SIZE)
012900             END-IF
013000     END-READ.
013100*---------------------------------------------------------------*
013200 3000-CLOSE-FILES.
013300*---------------------------------------------------------------*
013400     CLOSE BASELINE-FILE.
013500*---------------------------------------------------------------*
013600 4000-DISPLAY-TRAILER.
013700*---------------------------------------------------------------*
013800     MOVE BASE-TABLE-SIZE           TO WS-TRAILER-COUNT.
013900     DISPLAY WS-TRAILER-LINE.
014000*---------------------------------------------------------------*
014100 9900-INVALID-FILE-STATUS.
014200*---------------------------------------------------------------*
014300     MOVE WS-BASELINE-STATUS        TO DL-FILE-STATUS.
014400     DISPLAY ERROR-DISPLAY-LINE.
