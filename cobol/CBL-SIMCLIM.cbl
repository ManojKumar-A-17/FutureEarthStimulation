000100*****************************************************************
000200* PROGRAM NAME:    SIMCLIM
000300* ORIGINAL AUTHOR: R PELLETIER
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/02/88 R PELLETIER     CREATED - DRIVES THE ALTERNATE-EARTH   040288  
000900*                          SCENARIO DECK AGAINST THE BASELINE
001000*                          TABLE, WRITES RESULT-FILE AND THE
001100*                          SCENARIO REPORT.
001200* 11/02/91 R PELLETIER     ADDED THE TEST REGION FIXTURE PATH,    110291  
001300*                          SAME TABLE AS BASEGEN/BASELOAD USE.
001400* 06/14/95 R PELLETIER     REQ 2240 - URBAN EXPANSION NOW TAKES   061495  
001500*                          FROM CROPS/GRASS/TREES IN PRIORITY
001600*                          ORDER INSTEAD OF CROPS ONLY.
001700* 09/09/98 K YUEN          Y2K: TARGET-YEAR DEFAULTING NO LONGER  090998  
001800*                          ASSUMES A 19XX BASE YEAR, SEE 7400.
001900* 04/18/02 K YUEN          REQ 4471 - NDVI DAMPENING FACTOR ADDED 041802  
002000*                          TO THE COMBINED STRESS INDEX.
002100* 07/30/07 D ARCENEAUX     REQ 6120 - REGION TABLE NOW SHARED     073007  
002200*                          COPYBOOK REGNTAB, WAS LOCAL TABLE.
002300* 03/11/11 D ARCENEAUX     REQ 7710 - DEGREE-TO-KM2 AREA CALC     031111  
002400*                          NO LONGER ASSUMES A FLAT EARTH, SEE
002500*                          THE 7100 COSINE-BAND TABLE.
002600*
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  SIMCLIM.
003000 AUTHOR. R PELLETIER.
003100 INSTALLATION. CLIMATE SCENARIO UNIT - BATCH SECTION.
003200 DATE-WRITTEN. 04/02/1988.
003300 DATE-COMPILED.
003400 SECURITY. NON-CONFIDENTIAL.
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-3081.
003900 OBJECT-COMPUTER. IBM-3081.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*****************************************************************
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SCENARIO-FILE ASSIGN TO SCNFL
004600       ORGANIZATION IS SEQUENTIAL
004700       FILE STATUS IS WS-SCENARIO-STATUS.
004800     SELECT RESULT-FILE ASSIGN TO RESFL
004900       ORGANIZATION IS SEQUENTIAL
005000       FILE STATUS IS WS-RESULT-STATUS.
005100     SELECT REPORT-FILE ASSIGN TO RPTFL
005200       FILE STATUS IS WS-REPORT-STATUS.
005300*****************************************************************
005400*****************************************************************
005500 DATA DIVISION.
005600 FILE SECTION.
005700*---------------------------------------------------------------*
005800 FD  SCENARIO-FILE
005900     RECORDING MODE IS F
006000     DATA RECORD IS SCENARIO-RECORD.
006100     COPY SCNREC.
006200*---------------------------------------------------------------*
006300 FD  RESULT-FILE
006400     RECORDING MODE IS F
006500     DATA RECORD IS RESULT-RECORD.
006600     COPY RESREC.
006700*---------------------------------------------------------------*
006800 FD  REPORT-FILE
006900     RECORDING MODE IS F.
007000 01  REPORT-RECORD.
007100     05  PRINT-LINE              PIC X(132).
007200*---------------------------------------------------------------*
007300 WORKING-STORAGE SECTION.
007400*---------------------------------------------------------------*
007500 01  WS-FILE-SWITCHES.
007600     05  WS-SCENARIO-STATUS       PIC X(02).
007700         88  SCENARIO-FILE-OK           VALUE '00'.
007800     05  WS-RESULT-STATUS         PIC X(02).
007900         88  RESULT-FILE-OK             VALUE '00'.
008000     05  WS-REPORT-STATUS         PIC X(02).
008100         88  REPORT-FILE-OK             VALUE '00'.
008200*---------------------------------------------------------------*
008300 01  WS-SWITCHES-MISC.
008400     05  END-OF-FILE-SW           PIC X VALUE 'N'.
008500         88 END-OF-FILE                 VALUE 'Y'.
008600     05  WS-VALID-SW              PIC X VALUE 'Y'.
008700         88 WS-SCENARIO-VALID           VALUE 'Y'.
008800     05  WS-REGION-FOUND-SW       PIC X VALUE 'N'.
008900         88 WS-REGION-FOUND            VALUE 'Y'.
009000     05  WS-BASELINE-FOUND-SW     PIC X VALUE 'N'.
009100         88 WS-BASELINE-FOUND          VALUE 'Y'.
009200*---------------------------------------------------------------*
009300 77  WS-REJECT-REASON             PIC X(40).
009400*---------------------------------------------------------------*
009500* CLASS SUBSCRIPT CONSTANTS - FIXED ORDER OF THE NINE LAND
009600* COVER CLASSES THROUGHOUT THE DISTRIBUTION TABLES BELOW.
009700*---------------------------------------------------------------*
009800 01  WS-CLASS-SUBSCRIPTS COMP.
009900     05  WS-CL-WATER              PIC S9 VALUE 1.
010000     05  WS-CL-TREES              PIC S9 VALUE 2.
010100     05  WS-CL-GRASS              PIC S9 VALUE 3.
010200     05  WS-CL-FLOOD              PIC S9 VALUE 4.
010300     05  WS-CL-CROPS              PIC S9 VALUE 5.
010400     05  WS-CL-SHRUB              PIC S9 VALUE 6.
010500     05  WS-CL-BUILT              PIC S9 VALUE 7.
010600     05  WS-CL-BARE               PIC S9 VALUE 8.
010700     05  WS-CL-SNOW               PIC S9 VALUE 9.
010800*---------------------------------------------------------------*
010900 01  WS-SUBSCRIPTS-COUNTERS COMP.
011000     05  WS-CLASS-IX              PIC S9(03).
011100     05  WS-NORM-IX               PIC S9(03).
011200     05  WS-NORM-LEN              PIC S9(03).
011300     05  WS-SCN-READ              PIC S9(07) VALUE 0.
011400     05  WS-SCN-ACCEPTED          PIC S9(07) VALUE 0.
011500     05  WS-SCN-REJECTED          PIC S9(07) VALUE 0.
011600     05  WS-RGN-FOUND-IX          PIC S9(03).
011700     05  WS-BASE-FOUND-IX         PIC S9(03).
011800     05  WS-CLASS-TOTAL           PIC S9(10).
011900*---------------------------------------------------------------*
012000 01  WS-CONTROL-TOTALS COMP.
012100     05  WS-TOTAL-DEGRADED-KM2    PIC S9(09)V9(02) VALUE 0.
012200     05  WS-TOTAL-URBANIZED-KM2   PIC S9(09)V9(02) VALUE 0.
012300*---------------------------------------------------------------*
012400* REGION ID NORMALIZATION WORK AREA AND TRANSLATE TABLES -
012500* REGION KEY ON THE SCENARIO DECK IS FOLDED TO LOWER CASE AND
012600* HAS EMBEDDED SPACES SQUEEZED OUT BEFORE IT IS SEARCHED
012700* AGAINST REGNTAB, SAME AS THE KEYING CONVENTION ON THAT TABLE.
012800*---------------------------------------------------------------*
012900 01  WS-XLATE-TABLES.
013000     05  WS-UPPER-ALPHABET   PIC X(26)
013100                              VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013200     05  WS-LOWER-ALPHABET   PIC X(26)
013300                              VALUE 'abcdefghijklmnopqrstuvwxyz'.
013400 01  WS-REGION-RAW                PIC X(20).
013500 01  WS-SCN-REGION-NORM            PIC X(20).
013600*---------------------------------------------------------------*
013700* LAND COVER DISTRIBUTION WORK TABLES - ONE ENTRY PER CLASS,
013800* SAME SUBSCRIPT ORDER AS WS-CLASS-SUBSCRIPTS ABOVE.  WS-WORK-
013900* PCT IS MUTATED ACROSS THE DEGRADE/URBANIZE PASSES; WS-BASE-
014000* PCT AND WS-FUT-PCT ARE THE BEFORE/AFTER SNAPSHOTS MOVED TO
014100* THE RESULT RECORD.
014200*---------------------------------------------------------------*
014300 01  WS-BASELINE-DIST.
014400     05  WS-BASE-PCT  OCCURS 9 TIMES PIC S9(03)V9(0004).
014500 01  WS-WORK-DIST.
014600     05  WS-WORK-PCT  OCCURS 9 TIMES PIC S9(03)V9(0004).
014700 01  WS-FUTURE-DIST.
014800     05  WS-FUT-PCT   OCCURS 9 TIMES PIC S9(03)V9(0004).
014900 01  WS-DIST-SUM                  PIC S9(05)V9(0004) COMP.
015000*---------------------------------------------------------------*
015100* DEFAULT MIX USED WHEN THE BASELINE DECK CARRIES NO PIXEL
015200* COUNTS AT ALL FOR A REGION (ALL NINE COUNTS ZERO).  BUILT AS
015300* A LITERAL TABLE SO EACH CLASS CAN CARRY ITS OWN VALUE, THEN
015400* REDEFINED FOR SUBSCRIPTED ACCESS IN 2420.
015500*---------------------------------------------------------------*
015600 01  WS-DEFAULT-DIST-VALUES.
015700     05  WS-DFLT-WATER            PIC 9(03)V9(02) VALUE 05.00.
015800     05  WS-DFLT-TREES            PIC 9(03)V9(02) VALUE 20.00.
015900     05  WS-DFLT-GRASS            PIC 9(03)V9(02) VALUE 15.00.
016000     05  WS-DFLT-FLOOD            PIC 9(03)V9(02) VALUE 00.00.
016100     05  WS-DFLT-CROPS            PIC 9(03)V9(02) VALUE 30.00.
016200     05  WS-DFLT-SHRUB            PIC 9(03)V9(02) VALUE 10.00.
016300     05  WS-DFLT-BUILT            PIC 9(03)V9(02) VALUE 10.00.
016400     05  WS-DFLT-BARE             PIC 9(03)V9(02) VALUE 10.00.
016500     05  WS-DFLT-SNOW             PIC 9(03)V9(02) VALUE 00.00.
016600 01  WS-DEFAULT-DIST REDEFINES WS-DEFAULT-DIST-VALUES.
016700     05  WS-DFLT-PCT  OCCURS 9 TIMES PIC 9(03)V9(02).
016800*---------------------------------------------------------------*
016900* COSINE-BAND TABLE - SEVEN POINTS, 0 THROUGH 90 DEGREES BY
017000* 15, LINEARLY INTERPOLATED IN 7100 SO THE DEGREE-TO-KM2 AREA
017100* CALC DOES NOT FLATTEN THE EARTH AT HIGH LATITUDES.  BUILT AS
017200* A LITERAL TABLE, THEN REDEFINED FOR SUBSCRIPTED ACCESS.
017300*---------------------------------------------------------------*
017400 01  WS-COS-TABLE-VALUES.
017500     05  WS-COS-DEG-00            PIC 9V99 VALUE 1.00.
017600     05  WS-COS-DEG-15            PIC 9V99 VALUE 0.97.
017700     05  WS-COS-DEG-30            PIC 9V99 VALUE 0.87.
017800     05  WS-COS-DEG-45            PIC 9V99 VALUE 0.71.
017900     05  WS-COS-DEG-60            PIC 9V99 VALUE 0.50.
018000     05  WS-COS-DEG-75            PIC 9V99 VALUE 0.26.
018100     05  WS-COS-DEG-90            PIC 9V99 VALUE 0.00.
018200 01  WS-COS-TABLE REDEFINES WS-COS-TABLE-VALUES.
018300     05  WS-COS-VALUE OCCURS 7 TIMES PIC 9V99.
018400*---------------------------------------------------------------*
018500* CLIMATE STRESS WORK FIELDS.
018600*---------------------------------------------------------------*
018700 01  WS-STRESS-VALUES.
018800     05  WS-ABS-RAIN-DELTA        PIC S9(03)V9(02) COMP.
018900     05  WS-RAIN-STRESS           PIC S9V9(0004) COMP.
019000     05  WS-TEMP-STRESS           PIC S9V9(0004) COMP.
019100     05  WS-COMB-STRESS           PIC S9V9(0004) COMP.
019200     05  WS-ADJ-STRESS            PIC S9V9(0004) COMP.
019300     05  WS-VEG-STRESS-IX         PIC S9V9(0004) COMP.
019400     05  WS-STRESS-LEVEL          PIC X(08).
019500     05  WS-BSL-RAINFALL-MM       PIC 9(05)V9(01) COMP.
019600     05  WS-BSL-TEMP-C            PIC S9(03)V9(02) COMP.
019700     05  WS-BSL-NDVI              PIC SV9(0004) COMP.
019800*---------------------------------------------------------------*
019900* LAND TRANSITION WORK FIELDS.
020000*---------------------------------------------------------------*
020100 01  WS-TRANSITION-VALUES COMP.
020200     05  WS-DEGRAD-RATE           PIC S9V9(0004).
020300     05  WS-LOSS                  PIC S9(03)V9(0004).
020400     05  WS-ORIG-BUILT            PIC S9(03)V9(0004).
020500     05  WS-BASE-BUILT            PIC S9(03)V9(0004).
020600     05  WS-NEW-BUILT-AREA        PIC S9(03)V9(0004).
020700     05  WS-REMAINING-NEEDED      PIC S9(03)V9(0004).
020800     05  WS-CAP                   PIC S9(03)V9(0004).
020900     05  WS-TAKE                  PIC S9(03)V9(0004).
021000*---------------------------------------------------------------*
021100* SUMMARY STATISTIC WORK FIELDS MOVED TO RESULT-RECORD IN 8000.
021200*---------------------------------------------------------------*
021300 01  WS-SUMMARY-STATS COMP.
021400     05  WS-TREES-CHG-PCT         PIC S9(04)V9(02).
021500     05  WS-CROPS-CHG-PCT         PIC S9(04)V9(02).
021600     05  WS-GRASS-CHG-PCT         PIC S9(04)V9(02).
021700     05  WS-BUILT-CHG-PCT         PIC S9(04)V9(02).
021800     05  WS-BARE-CHG-PCT          PIC S9(04)V9(02).
021900     05  WS-BASE-VEG              PIC S9(04)V9(0004).
022000     05  WS-FUT-VEG               PIC S9(04)V9(0004).
022100     05  WS-VEG-LOSS-PCT          PIC S9(03)V9(02).
022200*---------------------------------------------------------------*
022300* AREA AND FUTURE-CLIMATE WORK FIELDS.
022400*---------------------------------------------------------------*
022500 01  WS-AREA-VALUES COMP.
022600     05  WS-LON-DIFF              PIC S9(03)V9(02).
022700     05  WS-LAT-DIFF              PIC S9(03)V9(02).
022800     05  WS-MID-LAT               PIC S9(03)V9(02).
022900     05  WS-ABS-MID-LAT           PIC S9(03)V9(02).
023000     05  WS-COS-IX                PIC S9(02).
023100     05  WS-COS-FRAC              PIC S9V9(04).
023200     05  WS-COS-LOW               PIC 9V99.
023300     05  WS-COS-HIGH              PIC 9V99.
023400     05  WS-COS-APPROX            PIC S9V9(04).
023500     05  WS-WIDTH-KM              PIC S9(07)V9(02).
023600     05  WS-HEIGHT-KM             PIC S9(07)V9(02).
023700     05  WS-TOTAL-AREA-KM2        PIC S9(07)V9(02).
023800     05  WS-URBAN-INCR            PIC S9(03)V9(02).
023900     05  WS-TOTAL-VEG-LOSS-PCT    PIC S9(04)V9(02).
024000     05  WS-BASE-VEG3             PIC S9(04)V9(02).
024100     05  WS-FUT-VEG3              PIC S9(04)V9(02).
024200     05  WS-DEGRADATION-PCT       PIC S9(04)V9(02).
024300     05  WS-DEGRADED-KM2          PIC S9(07)V9(02).
024400     05  WS-URBANIZED-KM2         PIC S9(07)V9(02).
024500     05  WS-URBAN-GAIN-PCT        PIC S9(03)V9(02).
024600     05  WS-FUT-RAINFALL-MM       PIC 9(05)V9(01).
024700     05  WS-FUT-TEMP-C            PIC S9(03)V9(02).
024800     05  WS-TARGET-YEAR           PIC 9(04).
024900*---------------------------------------------------------------*
025000* REGION AND BASELINE TABLES.
025100*---------------------------------------------------------------*
025200 COPY REGNTAB.
025300 COPY BASETAB.
025400*---------------------------------------------------------------*
025500 01  ERROR-DISPLAY-LINE.
025600     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
025700     05  DL-ERROR-REASON          PIC X(07) VALUE SPACE.
025800     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
025900     05  DL-FILE-STATUS           PIC X(02).
026000     05  FILLER  PIC X(05) VALUE ' *** '.
026100*---------------------------------------------------------------*
026200* REPORT LINE LAYOUTS - ONE BLOCK PRINTED PER ACCEPTED
026300* SCENARIO, A SINGLE LINE PER REJECTED ONE, PLUS THE RUN
026400* TRAILER AT 3000.
026500*---------------------------------------------------------------*
026600 01  WS-PRINT-LINES.
026700*---------------------------------------------------------------*
026800     05  NEXT-REPORT-LINE             PIC X(132).
026900*---------------------------------------------------------------*
027000     05  WS-BLANK-LINE                PIC X(132) VALUE SPACE.
027100*---------------------------------------------------------------*
027200     05  RPT-TITLE-LINE.
027300         10  FILLER PIC X(32)
027400             VALUE 'ALTERNATE EARTH FUTURE SCENARIO'.
027500         10  FILLER PIC X(100) VALUE SPACE.
027600*---------------------------------------------------------------*
027700     05  RPT-REGION-LINE.
027800         10  FILLER PIC X(08) VALUE 'REGION: '.
027900         10  RL-REGION-NAME   PIC X(20).
028000         10  FILLER PIC X(12) VALUE SPACE.
028100         10  FILLER PIC X(10) VALUE 'TIMELINE: '.
028200         10  RL-BASE-YEAR     PIC 9999.
028300         10  FILLER PIC X(04) VALUE ' -> '.
028400         10  RL-TARGET-YEAR   PIC 9999.
028500         10  FILLER PIC X(70) VALUE SPACE.
028600*---------------------------------------------------------------*
028700     05  RPT-CLIMATE-HEADING.
028800         10  FILLER PIC X(17) VALUE 'CLIMATE CHANGES:'.
028900         10  FILLER PIC X(115) VALUE SPACE.
029000*---------------------------------------------------------------*
029100     05  RPT-RAINFALL-LINE.
029200         10  FILLER PIC X(15) VALUE '  RAINFALL:    '.
029300         10  RL-BASE-RAIN     PIC ZZZZ9.9.
029400         10  FILLER PIC X(04) VALUE ' -> '.
029500         10  RL-FUT-RAIN      PIC ZZZZ9.9.
029600         10  FILLER PIC X(09) VALUE ' MM/YEAR '.
029700         10  FILLER PIC X(90) VALUE SPACE.
029800*---------------------------------------------------------------*
029900     05  RPT-TEMPERATURE-LINE.
030000         10  FILLER PIC X(15) VALUE '  TEMPERATURE: '.
030100         10  RL-BASE-TEMP     PIC -ZZ9.9.
030200         10  FILLER PIC X(04) VALUE ' -> '.
030300         10  RL-FUT-TEMP      PIC -ZZ9.9.
030400         10  FILLER PIC X(03) VALUE ' C '.
030500         10  FILLER PIC X(98) VALUE SPACE.
030600*---------------------------------------------------------------*
030700     05  RPT-STRESS-HEADING.
030800         10  FILLER PIC X(20) VALUE 'STRESS ASSESSMENT:'.
030900         10  FILLER PIC X(112) VALUE SPACE.
031000*---------------------------------------------------------------*
031100     05  RPT-STRESS-LINE.
031200         10  FILLER PIC X(21) VALUE '  VEGETATION STRESS: '.
031300         10  RL-VEG-STRESS    PIC 9.9999.
031400         10  FILLER PIC X(08) VALUE ' / 1.0  '.
031500         10  FILLER PIC X(19) VALUE 'CROP STRESS LEVEL: '.
031600         10  RL-STRESS-LEVEL  PIC X(08).
031700         10  FILLER PIC X(70) VALUE SPACE.
031800*---------------------------------------------------------------*
031900     05  RPT-LANDCOVER-HEADING.
032000         10  FILLER PIC X(22) VALUE 'LAND COVER IMPACTS:'.
032100         10  FILLER PIC X(110) VALUE SPACE.
032200*---------------------------------------------------------------*
032300     05  RPT-LANDCOVER-LINE-1.
032400         10  FILLER PIC X(19) VALUE '  VEGETATION LOSS: '.
032500         10  RL-VEG-LOSS      PIC -ZZ9.99.
032600         10  FILLER PIC X(06) VALUE ' PCT  '.
032700         10  FILLER PIC X(17) VALUE 'URBAN EXPANSION: '.
032800         10  RL-URBAN-GAIN    PIC -ZZ9.99.
032900         10  FILLER PIC X(04) VALUE ' PCT'.
033000         10  FILLER PIC X(72) VALUE SPACE.
033100*---------------------------------------------------------------*
033200     05  RPT-LANDCOVER-LINE-2.
033300         10  FILLER PIC X(22) VALUE '  TREE COVER CHANGE: '.
033400         10  RL-TREES-CHG     PIC -ZZ9.99.
033500         10  FILLER PIC X(06) VALUE ' PCT  '.
033600         10  FILLER PIC X(18) VALUE 'CROP AREA CHANGE: '.
033700         10  RL-CROPS-CHG     PIC -ZZ9.99.
033800         10  FILLER PIC X(04) VALUE ' PCT'.
033900         10  FILLER PIC X(68) VALUE SPACE.
034000*---------------------------------------------------------------*
034100     05  RPT-AREA-LINE.
034200         10  FILLER PIC X(13) VALUE 'AREAS (KM2):'.
034300         10  FILLER PIC X(07) VALUE ' TOTAL '.
034400         10  RL-TOTAL-AREA    PIC ZZZ,ZZ9.99.
034500         10  FILLER PIC X(10) VALUE ' DEGRADED '.
034600         10  RL-DEGRADED-AREA PIC ZZZ,ZZ9.99.
034700         10  FILLER PIC X(11) VALUE ' URBANIZED '.
034800         10  RL-URBANIZED-AREA PIC ZZZ,ZZ9.99.
034900         10  FILLER PIC X(61) VALUE SPACE.
035000*---------------------------------------------------------------*
035100     05  RPT-REJECT-LINE.
035200         10  FILLER PIC X(09) VALUE '*REJECT* '.
035300         10  RJ-REGION-RAW    PIC X(20).
035400         10  FILLER PIC X(03) VALUE ' - '.
035500         10  RJ-REASON        PIC X(40).
035600         10  FILLER PIC X(60) VALUE SPACE.
035700*---------------------------------------------------------------*
035800     05  RPT-TRAILER-LINE-1.
035900         10  FILLER PIC X(17) VALUE 'SCENARIOS READ: '.
036000         10  TL-SCN-READ      PIC ZZZ,ZZ9.
036100         10  FILLER PIC X(12) VALUE '  ACCEPTED: '.
036200         10  TL-SCN-ACCEPTED  PIC ZZZ,ZZ9.
036300         10  FILLER PIC X(12) VALUE '  REJECTED: '.
036400         10  TL-SCN-REJECTED  PIC ZZZ,ZZ9.
036500         10  FILLER PIC X(70) VALUE SPACE.
036600*---------------------------------------------------------------*
036700     05  RPT-TRAILER-LINE-2.
036800         10  FILLER PIC X(23) VALUE 'TOTAL DEGRADED KM2:   '.
036900         10  TL-TOTAL-DEGRADED PIC ZZZ,ZZZ,ZZ9.99.
037000         10  FILLER PIC X(23) VALUE '   TOTAL URBANIZED KM2:'.
037100         10  TL-TOTAL-URBANIZED PIC ZZZ,ZZZ,ZZ9.99.
037200         10  FILLER PIC X(58) VALUE SPACE.
037300*****************************************************************
037400 PROCEDURE DIVISION.
037500*---------------------------------------------------------------*
037600 0000-MAIN-PROCESSING.
037700*---------------------------------------------------------------*
037800     PERFORM 1000-INITIALIZATION.
037900     IF SCENARIO-FILE-OK
038000         PERFORM 8000-READ-SCENARIO-FILE
038100         PERFORM 2000-PROCESS-SCENARIO-RECORD
038200             UNTIL END-OF-FILE
038300     END-IF.
038400     PERFORM 3000-PRINT-REPORT-TRAILER.
038500     PERFORM 4000-CLOSE-FILES.
038600     GOBACK.
038700*---------------------------------------------------------------*
038800 1000-INITIALIZATION.
038900*---------------------------------------------------------------*
039000     OPEN INPUT  SCENARIO-FILE.
039100     IF NOT SCENARIO-FILE-OK
039200         MOVE 'OPEN SC' TO DL-ERROR-REASON
039300         PERFORM 9900-INVALID-FILE-STATUS
039400     END-IF.
039500     OPEN OUTPUT RESULT-FILE.
039600     IF NOT RESULT-FILE-OK
039700         MOVE 'OPEN RS' TO DL-ERROR-REASON
039800         PERFORM 9900-INVALID-FILE-STATUS
039900     END-IF.
040000     OPEN OUTPUT REPORT-FILE.
040100     IF NOT REPORT-FILE-OK
040200         MOVE 'OPEN RP' TO DL-ERROR-REASON
040300         PERFORM 9900-INVALID-FILE-STATUS
040400     END-IF.
040500     MOVE 'ALL'                   TO BASE-TABLE-ACTION.
040600     CALL 'BASELOAD' USING BASE-TABLE-SIZE, BASE-TABLE-INDEX,
040700         BASE-TABLE-ACTION, BASE-TABLE.
040800*---------------------------------------------------------------*
040900 2000-PROCESS-SCENARIO-RECORD.
041000*---------------------------------------------------------------*
041100     ADD 1 TO WS-SCN-READ.
041200     MOVE 'Y' TO WS-VALID-SW.
041300     MOVE SPACE TO WS-REJECT-REASON.
041400     MOVE 'N' TO WS-REGION-FOUND-SW.
041500     MOVE 'N' TO WS-BASELINE-FOUND-SW.
041600     PERFORM 2200-VALIDATE-SCENARIO-INPUT THRU 2200-EXIT.
041700     IF WS-SCENARIO-VALID
041800         PERFORM 2300-LOCATE-AND-VALIDATE-REGION
041900     END-IF.
042000     IF WS-SCENARIO-VALID
042100         PERFORM 2400-PREPARE-BASELINE-DIST
042200         PERFORM 5000-COMPUTE-CLIMATE-STRESS
042300         PERFORM 6000-APPLY-LAND-TRANSITION
042400         PERFORM 7000-COMPUTE-AREA-AND-CLIMATE
042500         PERFORM 8100-BUILD-RESULT-RECORD
042600         PERFORM 8200-WRITE-RESULT-RECORD
042700         PERFORM 9000-PRINT-SCENARIO-BLOCK
042800         ADD 1 TO WS-SCN-ACCEPTED
042900         ADD WS-DEGRADED-KM2  TO WS-TOTAL-DEGRADED-KM2
043000         ADD WS-URBANIZED-KM2 TO WS-TOTAL-URBANIZED-KM2
043100     ELSE
043200         ADD 1 TO WS-SCN-REJECTED
043300         PERFORM 9100-PRINT-REJECT-LINE
043400     END-IF.
043500     PERFORM 8000-READ-SCENARIO-FILE.
043600*---------------------------------------------------------------*
043700 2200-VALIDATE-SCENARIO-INPUT.
043800*---------------------------------------------------------------*
043810*    ONE GO TO PER REJECT REASON - A RECORD IS NOT RE-TESTED
043820*    AGAINST A LATER EDIT ONCE IT HAS ALREADY FAILED ONE.
043900     IF SCN-REGION-ID = SPACE
044000         MOVE 'N' TO WS-VALID-SW
044100         MOVE 'REGION ID IS BLANK' TO WS-REJECT-REASON
044150         GO TO 2200-EXIT
044200     END-IF.
044300     PERFORM 2210-NORMALIZE-REGION-ID.
044600     IF SCN-RAINFALL-DELTA < -100.00
044700         OR  SCN-RAINFALL-DELTA > 100.00
044900         MOVE 'N' TO WS-VALID-SW
045000         MOVE 'RAINFALL DELTA OUT OF RANGE' TO WS-REJECT-REASON
045050         GO TO 2200-EXIT
045100     END-IF.
045300     IF SCN-TEMP-DELTA < -5.00
045400         OR  SCN-TEMP-DELTA > 5.00
045500         MOVE 'N' TO WS-VALID-SW
045600         MOVE 'TEMPERATURE DELTA OUT OF RANGE' TO
045700              WS-REJECT-REASON
045750         GO TO 2200-EXIT
045800     END-IF.
046000     IF SCN-URBAN-GROWTH > 100.00
046100         MOVE 'N' TO WS-VALID-SW
046200         MOVE 'URBAN GROWTH OUT OF RANGE' TO WS-REJECT-REASON
046250         GO TO 2200-EXIT
046300     END-IF.
046500     IF SCN-TARGET-YEAR NOT = 0
046600         AND (SCN-TARGET-YEAR < 2024 OR SCN-TARGET-YEAR > 2100)
046700         MOVE 'N' TO WS-VALID-SW
046800         MOVE 'TARGET YEAR OUT OF RANGE' TO WS-REJECT-REASON
046900     END-IF.
046950*---------------------------------------------------------------*
046960 2200-EXIT.
046970*---------------------------------------------------------------*
046980     EXIT.
047000*---------------------------------------------------------------*
047100 2210-NORMALIZE-REGION-ID.
047200*---------------------------------------------------------------*
047300     MOVE SCN-REGION-ID TO WS-REGION-RAW.
047400     INSPECT WS-REGION-RAW
047500         CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
047600     MOVE SPACE TO WS-SCN-REGION-NORM.
047700     MOVE 0 TO WS-NORM-LEN.
047800     PERFORM 2215-COMPACT-ONE-CHAR
047900         VARYING WS-NORM-IX FROM 1 BY 1 UNTIL WS-NORM-IX > 20.
048000*---------------------------------------------------------------*
048100 2215-COMPACT-ONE-CHAR.
048200*---------------------------------------------------------------*
048300     IF WS-REGION-RAW (WS-NORM-IX:1) NOT = SPACE
048400         ADD 1 TO WS-NORM-LEN
048500         MOVE WS-REGION-RAW (WS-NORM-IX:1) TO
048600              WS-SCN-REGION-NORM (WS-NORM-LEN:1)
048700     END-IF.
048800*---------------------------------------------------------------*
048900 2300-LOCATE-AND-VALIDATE-REGION.
049000*---------------------------------------------------------------*
049100     SET RGN-IX TO 1.
049200     SEARCH RGN-ENTRY
049300         AT END
049400             MOVE 'N' TO WS-VALID-SW
049500             MOVE 'REGION NOT FOUND IN REGNTAB' TO
049600                  WS-REJECT-REASON
049700         WHEN RGN-ID (RGN-IX) = WS-SCN-REGION-NORM
049800             MOVE 'Y' TO WS-REGION-FOUND-SW
049900             MOVE RGN-IX TO WS-RGN-FOUND-IX
050000     END-SEARCH.
050100     IF WS-REGION-FOUND
050200         SET TBL-BASE-IX TO 1
050300         SEARCH TBL-BASELINE
050400             AT END
050500                 MOVE 'N' TO WS-VALID-SW
050600                 MOVE 'NO BASELINE RECORD FOR REGION' TO
050700                      WS-REJECT-REASON
050800             WHEN BSL-REGION-ID (TBL-BASE-IX) =
050900                  WS-SCN-REGION-NORM
051000                 MOVE 'Y' TO WS-BASELINE-FOUND-SW
051100                 MOVE TBL-BASE-IX TO WS-BASE-FOUND-IX
051200         END-SEARCH
051300     END-IF.
051400     IF WS-BASELINE-FOUND
051500         AND (BSL-BASE-YEAR (WS-BASE-FOUND-IX) < 2010
051600          OR  BSL-BASE-YEAR (WS-BASE-FOUND-IX) > 2024)
051700         MOVE 'N' TO WS-VALID-SW
051800         MOVE 'BASELINE YEAR OUT OF RANGE' TO WS-REJECT-REASON
051900     END-IF.
052000*---------------------------------------------------------------*
052100 2400-PREPARE-BASELINE-DIST.
052200*---------------------------------------------------------------*
052300     PERFORM 2410-SUM-CLASS-COUNTS.
052400     IF WS-CLASS-TOTAL = 0
052500         PERFORM 2420-USE-DEFAULT-DIST
052600     ELSE
052700         PERFORM 2430-COMPUTE-PCT-FROM-COUNTS
052800     END-IF.
052900     IF BSL-RAINFALL-MM (WS-BASE-FOUND-IX) = 0
053000         MOVE 1000.0 TO WS-BSL-RAINFALL-MM
053100     ELSE
053200         MOVE BSL-RAINFALL-MM (WS-BASE-FOUND-IX) TO
053300              WS-BSL-RAINFALL-MM
053400     END-IF.
053500     IF BSL-TEMP-C (WS-BASE-FOUND-IX) = 0
053600         MOVE 25.00 TO WS-BSL-TEMP-C
053700     ELSE
053800         MOVE BSL-TEMP-C (WS-BASE-FOUND-IX) TO WS-BSL-TEMP-C
053900     END-IF.
054000     IF BSL-NDVI (WS-BASE-FOUND-IX) = 0
054100         MOVE .5000 TO WS-BSL-NDVI
054200     ELSE
054300         MOVE BSL-NDVI (WS-BASE-FOUND-IX) TO WS-BSL-NDVI
054400     END-IF.
054500*---------------------------------------------------------------*
054600 2410-SUM-CLASS-COUNTS.
054700*---------------------------------------------------------------*
054800     MOVE 0 TO WS-CLASS-TOTAL.
054900     PERFORM 2411-ADD-ONE-CLASS-COUNT
055000         VARYING WS-CLASS-IX FROM 1 BY 1 UNTIL WS-CLASS-IX > 9.
055100*---------------------------------------------------------------*
055200 2411-ADD-ONE-CLASS-COUNT.
055300*---------------------------------------------------------------*
055400     ADD BSL-CLASS-COUNT (WS-BASE-FOUND-IX, WS-CLASS-IX) TO
055500         WS-CLASS-TOTAL.
055600*---------------------------------------------------------------*
055700 2420-USE-DEFAULT-DIST.
055800*---------------------------------------------------------------*
055900     PERFORM 2421-COPY-DEFAULT-ONE-CLASS
056000         VARYING WS-CLASS-IX FROM 1 BY 1 UNTIL WS-CLASS-IX > 9.
056100*---------------------------------------------------------------*
056200 2421-COPY-DEFAULT-ONE-CLASS.
056300*---------------------------------------------------------------*
056400     MOVE WS-DFLT-PCT (WS-CLASS-IX) TO WS-BASE-PCT (WS-CLASS-IX).
056500*---------------------------------------------------------------*
056600 2430-COMPUTE-PCT-FROM-COUNTS.
056700*---------------------------------------------------------------*
056800     PERFORM 2431-COMPUTE-ONE-CLASS-PCT
056900         VARYING WS-CLASS-IX FROM 1 BY 1 UNTIL WS-CLASS-IX > 9.
057000*---------------------------------------------------------------*
057100 2431-COMPUTE-ONE-CLASS-PCT.
057200*---------------------------------------------------------------*
057300     COMPUTE WS-BASE-PCT (WS-CLASS-IX) ROUNDED =
057400         BSL-CLASS-COUNT (WS-BASE-FOUND-IX, WS-CLASS-IX)
057500         * 100 / WS-CLASS-TOTAL.
057600*---------------------------------------------------------------*
057700 3000-PRINT-REPORT-TRAILER.
057800*---------------------------------------------------------------*
057900     MOVE WS-SCN-READ             TO TL-SCN-READ.
058000     MOVE WS-SCN-ACCEPTED         TO TL-SCN-ACCEPTED.
058100     MOVE WS-SCN-REJECTED         TO TL-SCN-REJECTED.
058200     MOVE RPT-TRAILER-LINE-1      TO NEXT-REPORT-LINE.
058300     PERFORM 9800-WRITE-REPORT-LINE.
058400     MOVE WS-TOTAL-DEGRADED-KM2   TO TL-TOTAL-DEGRADED.
058500     MOVE WS-TOTAL-URBANIZED-KM2  TO TL-TOTAL-URBANIZED.
058600     MOVE RPT-TRAILER-LINE-2      TO NEXT-REPORT-LINE.
058700     PERFORM 9800-WRITE-REPORT-LINE.
058800*---------------------------------------------------------------*
058900 4000-CLOSE-FILES.
059000*---------------------------------------------------------------*
059100     CLOSE SCENARIO-FILE
059200           RESULT-FILE
059300           REPORT-FILE.
059400*---------------------------------------------------------------*
059500 5000-COMPUTE-CLIMATE-STRESS.
059600*---------------------------------------------------------------*
059700     IF SCN-RAINFALL-DELTA NOT LESS THAN 0
059800         COMPUTE WS-RAIN-STRESS ROUNDED =
059900             SCN-RAINFALL-DELTA / 50
060000         IF WS-RAIN-STRESS GREATER THAN 0.5
060100             MOVE 0.5 TO WS-RAIN-STRESS
060200         END-IF
060300     ELSE
060400         COMPUTE WS-ABS-RAIN-DELTA = SCN-RAINFALL-DELTA * -1
060500         COMPUTE WS-RAIN-STRESS ROUNDED =
060600             WS-ABS-RAIN-DELTA / 30
060700         IF WS-RAIN-STRESS GREATER THAN 1.0
060800             MOVE 1.0 TO WS-RAIN-STRESS
060900         END-IF
061000     END-IF.
061100     PERFORM 5100-COMPUTE-TEMP-STRESS.
061200     PERFORM 5200-COMPUTE-COMBINED-STRESS.
061300*---------------------------------------------------------------*
061400 5100-COMPUTE-TEMP-STRESS.
061500*---------------------------------------------------------------*
061600     IF SCN-TEMP-DELTA NOT GREATER THAN 0
061700         MOVE 0 TO WS-TEMP-STRESS
061800     ELSE
061900         COMPUTE WS-TEMP-STRESS ROUNDED = SCN-TEMP-DELTA / 3
062000         IF WS-TEMP-STRESS GREATER THAN 1.0
062100             MOVE 1.0 TO WS-TEMP-STRESS
062200         END-IF
062300     END-IF.
062400*---------------------------------------------------------------*
062500 5200-COMPUTE-COMBINED-STRESS.
062600*---------------------------------------------------------------*
062700     COMPUTE WS-COMB-STRESS ROUNDED =
062800         (WS-RAIN-STRESS * 0.6) + (WS-TEMP-STRESS * 0.4).
062900     COMPUTE WS-ADJ-STRESS ROUNDED =
063000         WS-COMB-STRESS * (1 - (WS-BSL-NDVI * 0.3)).
063100     IF WS-ADJ-STRESS < 0
063200         MOVE 0 TO WS-VEG-STRESS-IX
063300     ELSE
063400         IF WS-ADJ-STRESS > 1
063500             MOVE 1 TO WS-VEG-STRESS-IX
063600         ELSE
063700             MOVE WS-ADJ-STRESS TO WS-VEG-STRESS-IX
063800         END-IF
063900     END-IF.
064000     PERFORM 5300-CLASSIFY-STRESS-LEVEL.
064100*---------------------------------------------------------------*
064200 5300-CLASSIFY-STRESS-LEVEL.
064300*---------------------------------------------------------------*
064400     EVALUATE TRUE
064500         WHEN WS-ADJ-STRESS NOT LESS THAN 0.7
064600             MOVE 'SEVERE'   TO WS-STRESS-LEVEL
064700         WHEN WS-ADJ-STRESS NOT LESS THAN 0.5
064800             MOVE 'HIGH'     TO WS-STRESS-LEVEL
064900         WHEN WS-ADJ-STRESS NOT LESS THAN 0.3
065000             MOVE 'MODERATE' TO WS-STRESS-LEVEL
065100         WHEN WS-ADJ-STRESS NOT LESS THAN 0.1
065200             MOVE 'MILD'     TO WS-STRESS-LEVEL
065300         WHEN OTHER
065400             MOVE 'LOW'      TO WS-STRESS-LEVEL
065500     END-EVALUATE.
065600*---------------------------------------------------------------*
065700 6000-APPLY-LAND-TRANSITION.
065800*---------------------------------------------------------------*
065900     PERFORM 6010-INIT-WORK-DIST.
066000     IF WS-VEG-STRESS-IX GREATER THAN 0.0100
066100         COMPUTE WS-DEGRAD-RATE ROUNDED = WS-VEG-STRESS-IX * 0.1
066200         PERFORM 6100-DEGRADE-TREES
066300         PERFORM 6110-DEGRADE-CROPS
066400         PERFORM 6120-DEGRADE-GRASS
066500     END-IF.
066600     IF SCN-URBAN-GROWTH GREATER THAN 0
066700         PERFORM 6200-URBAN-EXPANSION
066800     END-IF.
066900     PERFORM 6300-NORMALIZE-DISTRIBUTION.
067000     PERFORM 6400-COMPUTE-SUMMARY-STATS.
067100*---------------------------------------------------------------*
067200 6010-INIT-WORK-DIST.
067300*---------------------------------------------------------------*
067400     PERFORM 6011-COPY-ONE-CLASS
067500         VARYING WS-CLASS-IX FROM 1 BY 1 UNTIL WS-CLASS-IX > 9.
067600*---------------------------------------------------------------*
067700 6011-COPY-ONE-CLASS.
067800*---------------------------------------------------------------*
067900     MOVE WS-BASE-PCT (WS-CLASS-IX) TO WS-WORK-PCT (WS-CLASS-IX).
068000*---------------------------------------------------------------*
068100 6100-DEGRADE-TREES.
068200*---------------------------------------------------------------*
068300     COMPUTE WS-LOSS ROUNDED =
068400         WS-WORK-PCT (WS-CL-TREES) * WS-DEGRAD-RATE.
068500     SUBTRACT WS-LOSS FROM WS-WORK-PCT (WS-CL-TREES).
068600     COMPUTE WS-WORK-PCT (WS-CL-GRASS) ROUNDED =
068700         WS-WORK-PCT (WS-CL-GRASS) + (WS-LOSS * 0.6).
068800     COMPUTE WS-WORK-PCT (WS-CL-SHRUB) ROUNDED =
068900         WS-WORK-PCT (WS-CL-SHRUB) + (WS-LOSS * 0.4).
069000*---------------------------------------------------------------*
069100 6110-DEGRADE-CROPS.
069200*---------------------------------------------------------------*
069300     COMPUTE WS-LOSS ROUNDED =
069400         WS-WORK-PCT (WS-CL-CROPS) * WS-DEGRAD-RATE * 1.5.
069500     IF WS-LOSS GREATER THAN WS-WORK-PCT (WS-CL-CROPS)
069600         MOVE WS-WORK-PCT (WS-CL-CROPS) TO WS-LOSS
069700     END-IF.
069800     SUBTRACT WS-LOSS FROM WS-WORK-PCT (WS-CL-CROPS).
069900     COMPUTE WS-WORK-PCT (WS-CL-GRASS) ROUNDED =
070000         WS-WORK-PCT (WS-CL-GRASS) + (WS-LOSS * 0.4).
070100     COMPUTE WS-WORK-PCT (WS-CL-BARE) ROUNDED =
070200         WS-WORK-PCT (WS-CL-BARE) + (WS-LOSS * 0.6).
070300*---------------------------------------------------------------*
070400 6120-DEGRADE-GRASS.
070500*---------------------------------------------------------------*
070600     COMPUTE WS-LOSS ROUNDED =
070700         WS-WORK-PCT (WS-CL-GRASS) * WS-DEGRAD-RATE * 0.5.
070800     SUBTRACT WS-LOSS FROM WS-WORK-PCT (WS-CL-GRASS).
070900     COMPUTE WS-WORK-PCT (WS-CL-BARE) ROUNDED =
071000         WS-WORK-PCT (WS-CL-BARE) + WS-LOSS.
071100*---------------------------------------------------------------*
071200 6200-URBAN-EXPANSION.
071300*---------------------------------------------------------------*
071400     MOVE WS-WORK-PCT (WS-CL-BUILT) TO WS-ORIG-BUILT.
071500     IF WS-WORK-PCT (WS-CL-BUILT) GREATER THAN 1.0
071600         MOVE WS-WORK-PCT (WS-CL-BUILT) TO WS-BASE-BUILT
071700     ELSE
071800         MOVE 1.0 TO WS-BASE-BUILT
071900     END-IF.
072000     COMPUTE WS-NEW-BUILT-AREA ROUNDED =
072100         WS-BASE-BUILT * SCN-URBAN-GROWTH / 100.
072200     MOVE WS-NEW-BUILT-AREA TO WS-REMAINING-NEEDED.
072300     PERFORM 6210-TAKE-FROM-CROPS.
072400     PERFORM 6220-TAKE-FROM-GRASS.
072500     PERFORM 6230-TAKE-FROM-TREES.
072600     COMPUTE WS-WORK-PCT (WS-CL-BUILT) ROUNDED =
072700         WS-ORIG-BUILT + WS-NEW-BUILT-AREA - WS-REMAINING-NEEDED.
072800*---------------------------------------------------------------*
072900 6210-TAKE-FROM-CROPS.
073000*---------------------------------------------------------------*
073100     COMPUTE WS-CAP ROUNDED = WS-WORK-PCT (WS-CL-CROPS) * 0.4.
073200     IF WS-REMAINING-NEEDED LESS THAN WS-CAP
073300         MOVE WS-REMAINING-NEEDED TO WS-TAKE
073400     ELSE
073500         MOVE WS-CAP TO WS-TAKE
073600     END-IF.
073700     SUBTRACT WS-TAKE FROM WS-WORK-PCT (WS-CL-CROPS).
073800     SUBTRACT WS-TAKE FROM WS-REMAINING-NEEDED.
073900*---------------------------------------------------------------*
074000 6220-TAKE-FROM-GRASS.
074100*---------------------------------------------------------------*
074200     COMPUTE WS-CAP ROUNDED = WS-WORK-PCT (WS-CL-GRASS) * 0.3.
074300     IF WS-REMAINING-NEEDED LESS THAN WS-CAP
074400         MOVE WS-REMAINING-NEEDED TO WS-TAKE
074500     ELSE
074600         MOVE WS-CAP TO WS-TAKE
074700     END-IF.
074800     SUBTRACT WS-TAKE FROM WS-WORK-PCT (WS-CL-GRASS).
074900     SUBTRACT WS-TAKE FROM WS-REMAINING-NEEDED.
075000*---------------------------------------------------------------*
075100 6230-TAKE-FROM-TREES.
075200*---------------------------------------------------------------*
075300     COMPUTE WS-CAP ROUNDED = WS-WORK-PCT (WS-CL-TREES) * 0.2.
075400     IF WS-REMAINING-NEEDED LESS THAN WS-CAP
075500         MOVE WS-REMAINING-NEEDED TO WS-TAKE
075600     ELSE
075700         MOVE WS-CAP TO WS-TAKE
075800     END-IF.
075900     SUBTRACT WS-TAKE FROM WS-WORK-PCT (WS-CL-TREES).
076000     SUBTRACT WS-TAKE FROM WS-REMAINING-NEEDED.
076100*---------------------------------------------------------------*
076200 6300-NORMALIZE-DISTRIBUTION.
076300*---------------------------------------------------------------*
076400     MOVE 0 TO WS-DIST-SUM.
076500     PERFORM 6310-SUM-ONE-CLASS
076600         VARYING WS-CLASS-IX FROM 1 BY 1 UNTIL WS-CLASS-IX > 9.
076700     IF WS-DIST-SUM GREATER THAN 0
076800         PERFORM 6320-SCALE-ONE-CLASS
076900             VARYING WS-CLASS-IX FROM 1 BY 1 UNTIL WS-CLASS-IX > 9
077000     END-IF.
077100*---------------------------------------------------------------*
077200 6310-SUM-ONE-CLASS.
077300*---------------------------------------------------------------*
077400     ADD WS-WORK-PCT (WS-CLASS-IX) TO WS-DIST-SUM.
077500*---------------------------------------------------------------*
077600 6320-SCALE-ONE-CLASS.
077700*---------------------------------------------------------------*
077800     COMPUTE WS-FUT-PCT (WS-CLASS-IX) ROUNDED =
077900         WS-WORK-PCT (WS-CLASS-IX) * 100 / WS-DIST-SUM.
078000*---------------------------------------------------------------*
078100 6400-COMPUTE-SUMMARY-STATS.
078200*---------------------------------------------------------------*
078300     PERFORM 6410-CHG-TREES.
078400     PERFORM 6420-CHG-CROPS.
078500     PERFORM 6430-CHG-GRASS.
078600     PERFORM 6440-CHG-BUILT.
078700     PERFORM 6450-CHG-BARE.
078800     PERFORM 6460-VEG-LOSS-PCT.
078900*---------------------------------------------------------------*
079000 6410-CHG-TREES.
079100*---------------------------------------------------------------*
079200     IF WS-BASE-PCT (WS-CL-TREES) GREATER THAN 0
079300         COMPUTE WS-TREES-CHG-PCT ROUNDED =
079400             (WS-FUT-PCT (WS-CL-TREES) -
079500              WS-BASE-PCT (WS-CL-TREES))
079600             / WS-BASE-PCT (WS-CL-TREES) * 100
079700     ELSE
079800         MOVE 0 TO WS-TREES-CHG-PCT
079900     END-IF.
080000*---------------------------------------------------------------*
080100 6420-CHG-CROPS.
080200*---------------------------------------------------------------*
080300     IF WS-BASE-PCT (WS-CL-CROPS) GREATER THAN 0
080400         COMPUTE WS-CROPS-CHG-PCT ROUNDED =
080500             (WS-FUT-PCT (WS-CL-CROPS) -
080600              WS-BASE-PCT (WS-CL-CROPS))
080700             / WS-BASE-PCT (WS-CL-CROPS) * 100
080800     ELSE
080900         MOVE 0 TO WS-CROPS-CHG-PCT
081000     END-IF.
081100*---------------------------------------------------------------*
081200 6430-CHG-GRASS.
081300*---------------------------------------------------------------*
081400     IF WS-BASE-PCT (WS-CL-GRASS) GREATER THAN 0
081500         COMPUTE WS-GRASS-CHG-PCT ROUNDED =
081600             (WS-FUT-PCT (WS-CL-GRASS) -
081700              WS-BASE-PCT (WS-CL-GRASS))
081800             / WS-BASE-PCT (WS-CL-GRASS) * 100
081900     ELSE
082000         MOVE 0 TO WS-GRASS-CHG-PCT
082100     END-IF.
082200*---------------------------------------------------------------*
082300 6440-CHG-BUILT.
082400*---------------------------------------------------------------*
082500     IF WS-BASE-PCT (WS-CL-BUILT) GREATER THAN 0
082600         COMPUTE WS-BUILT-CHG-PCT ROUNDED =
082700             (WS-FUT-PCT (WS-CL-BUILT) -
082800              WS-BASE-PCT (WS-CL-BUILT))
082900             / WS-BASE-PCT (WS-CL-BUILT) * 100
083000     ELSE
083100         MOVE 0 TO WS-BUILT-CHG-PCT
083200     END-IF.
083300*---------------------------------------------------------------*
083400 6450-CHG-BARE.
083500*---------------------------------------------------------------*
083600     IF WS-BASE-PCT (WS-CL-BARE) GREATER THAN 0
083700         COMPUTE WS-BARE-CHG-PCT ROUNDED =
083800             (WS-FUT-PCT (WS-CL-BARE) -
083900              WS-BASE-PCT (WS-CL-BARE))
084000             / WS-BASE-PCT (WS-CL-BARE) * 100
084100     ELSE
084200         MOVE 0 TO WS-BARE-CHG-PCT
084300     END-IF.
084400*---------------------------------------------------------------*
084500 6460-VEG-LOSS-PCT.
084600*---------------------------------------------------------------*
084700     COMPUTE WS-BASE-VEG =
084800         WS-BASE-PCT (WS-CL-TREES) + WS-BASE-PCT (WS-CL-CROPS)
084900       + WS-BASE-PCT (WS-CL-GRASS) + WS-BASE-PCT (WS-CL-SHRUB).
085000     COMPUTE WS-FUT-VEG =
085100         WS-FUT-PCT (WS-CL-TREES) + WS-FUT-PCT (WS-CL-CROPS)
085200       + WS-FUT-PCT (WS-CL-GRASS) + WS-FUT-PCT (WS-CL-SHRUB).
085300     IF WS-BASE-VEG GREATER THAN 0
085400         COMPUTE WS-VEG-LOSS-PCT ROUNDED =
085500             (WS-BASE-VEG - WS-FUT-VEG) / WS-BASE-VEG * 100
085600     ELSE
085700         MOVE 0 TO WS-VEG-LOSS-PCT
085800     END-IF.
085900*---------------------------------------------------------------*
086000 7000-COMPUTE-AREA-AND-CLIMATE.
086100*---------------------------------------------------------------*
086200     PERFORM 7100-COMPUTE-REGION-AREA.
086300     PERFORM 7200-COMPUTE-DERIVED-AREAS.
086400     PERFORM 7300-COMPUTE-FUTURE-CLIMATE.
086500     PERFORM 7400-DEFAULT-TARGET-YEAR.
086600*---------------------------------------------------------------*
086700 7100-COMPUTE-REGION-AREA.
086800*---------------------------------------------------------------*
086900     COMPUTE WS-LON-DIFF =
087000         RGN-BBOX-LON-E (WS-RGN-FOUND-IX) -
087100         RGN-BBOX-LON-W (WS-RGN-FOUND-IX).
087200     IF WS-LON-DIFF < 0
087300         COMPUTE WS-LON-DIFF = WS-LON-DIFF * -1
087400     END-IF.
087500     COMPUTE WS-LAT-DIFF =
087600         RGN-BBOX-LAT-N (WS-RGN-FOUND-IX) -
087700         RGN-BBOX-LAT-S (WS-RGN-FOUND-IX).
087800     IF WS-LAT-DIFF < 0
087900         COMPUTE WS-LAT-DIFF = WS-LAT-DIFF * -1
088000     END-IF.
088100     COMPUTE WS-MID-LAT ROUNDED =
088200         (RGN-BBOX-LAT-S (WS-RGN-FOUND-IX) +
088300          RGN-BBOX-LAT-N (WS-RGN-FOUND-IX)) / 2.
088400     IF WS-MID-LAT < 0
088500         COMPUTE WS-ABS-MID-LAT = WS-MID-LAT * -1
088600     ELSE
088700         MOVE WS-MID-LAT TO WS-ABS-MID-LAT
088800     END-IF.
088900     PERFORM 7110-COMPUTE-COS-APPROX.
089000     COMPUTE WS-WIDTH-KM ROUNDED =
089100         WS-LON-DIFF * 111 * WS-COS-APPROX.
089200     COMPUTE WS-HEIGHT-KM ROUNDED = WS-LAT-DIFF * 111.
089300     COMPUTE WS-TOTAL-AREA-KM2 ROUNDED =
089400         WS-WIDTH-KM * WS-HEIGHT-KM.
089500*---------------------------------------------------------------*
089600 7110-COMPUTE-COS-APPROX.
089700*---------------------------------------------------------------*
089800     COMPUTE WS-COS-IX = WS-ABS-MID-LAT / 15.
089900     IF WS-COS-IX > 5
090000         MOVE 5 TO WS-COS-IX
090100     END-IF.
090200     COMPUTE WS-COS-FRAC ROUNDED =
090300         (WS-ABS-MID-LAT - (WS-COS-IX * 15)) / 15.
090400     MOVE WS-COS-VALUE (WS-COS-IX + 1) TO WS-COS-LOW.
090500     MOVE WS-COS-VALUE (WS-COS-IX + 2) TO WS-COS-HIGH.
090600     COMPUTE WS-COS-APPROX ROUNDED =
090700         WS-COS-LOW - (WS-COS-FRAC * (WS-COS-LOW - WS-COS-HIGH)).
090800*---------------------------------------------------------------*
090900 7200-COMPUTE-DERIVED-AREAS.
091000*---------------------------------------------------------------*
091100     COMPUTE WS-URBAN-INCR ROUNDED =
091200         WS-FUT-PCT (WS-CL-BUILT) - WS-BASE-PCT (WS-CL-BUILT).
091300     IF WS-URBAN-INCR < 0
091400         MOVE 0 TO WS-URBAN-INCR
091500     END-IF.
091600     COMPUTE WS-URBANIZED-KM2 ROUNDED =
091700         WS-URBAN-INCR / 100 * WS-TOTAL-AREA-KM2.
091800     COMPUTE WS-BASE-VEG3 ROUNDED =
091900         WS-BASE-PCT (WS-CL-TREES) + WS-BASE-PCT (WS-CL-CROPS)
092000       + WS-BASE-PCT (WS-CL-GRASS).
092100     COMPUTE WS-FUT-VEG3 ROUNDED =
092200         WS-FUT-PCT (WS-CL-TREES) + WS-FUT-PCT (WS-CL-CROPS)
092300       + WS-FUT-PCT (WS-CL-GRASS).
092400     COMPUTE WS-TOTAL-VEG-LOSS-PCT ROUNDED =
092500         WS-BASE-VEG3 - WS-FUT-VEG3.
092600     IF WS-TOTAL-VEG-LOSS-PCT < 0
092700         MOVE 0 TO WS-TOTAL-VEG-LOSS-PCT
092800     END-IF.
092900     COMPUTE WS-DEGRADATION-PCT ROUNDED =
093000         WS-TOTAL-VEG-LOSS-PCT - WS-URBAN-INCR.
093100     IF WS-DEGRADATION-PCT < 0
093200         MOVE 0 TO WS-DEGRADATION-PCT
093300     END-IF.
093400     COMPUTE WS-DEGRADED-KM2 ROUNDED =
093500         WS-DEGRADATION-PCT / 100 * WS-TOTAL-AREA-KM2.
093600*---------------------------------------------------------------*
093700 7300-COMPUTE-FUTURE-CLIMATE.
093800*---------------------------------------------------------------*
093900     COMPUTE WS-FUT-RAINFALL-MM ROUNDED =
094000         WS-BSL-RAINFALL-MM *
094100         (1 + (SCN-RAINFALL-DELTA / 100)).
094200     COMPUTE WS-FUT-TEMP-C ROUNDED =
094300         WS-BSL-TEMP-C + SCN-TEMP-DELTA.
094400     COMPUTE WS-URBAN-GAIN-PCT ROUNDED =
094500         WS-FUT-PCT (WS-CL-BUILT) - WS-BASE-PCT (WS-CL-BUILT).
094600*---------------------------------------------------------------*
094700 7400-DEFAULT-TARGET-YEAR.
094800*---------------------------------------------------------------*
094900     IF SCN-TARGET-YEAR = 0
095000         COMPUTE WS-TARGET-YEAR =
095100             BSL-BASE-YEAR (WS-BASE-FOUND-IX) + 15
095200     ELSE
095300         MOVE SCN-TARGET-YEAR TO WS-TARGET-YEAR
095400     END-IF.
095500*---------------------------------------------------------------*
095600 8000-READ-SCENARIO-FILE.
095700*---------------------------------------------------------------*
095800     READ SCENARIO-FILE
095900         AT END
096000             SET END-OF-FILE TO TRUE
096100     END-READ.
096200*---------------------------------------------------------------*
096300 8100-BUILD-RESULT-RECORD.
096400*---------------------------------------------------------------*
096500     INITIALIZE RESULT-RECORD.
096600     MOVE WS-SCN-REGION-NORM          TO RES-REGION-ID.
096700     MOVE BSL-BASE-YEAR (WS-BASE-FOUND-IX) TO RES-BASE-YEAR.
096800     MOVE WS-TARGET-YEAR               TO RES-TARGET-YEAR.
096900     MOVE WS-VEG-STRESS-IX             TO RES-VEG-STRESS-IX.
097000     MOVE WS-STRESS-LEVEL              TO RES-STRESS-LEVEL.
097100     MOVE WS-RAIN-STRESS                TO RES-RAIN-STRESS.
097200     MOVE WS-TEMP-STRESS                TO RES-TEMP-STRESS.
097300     MOVE WS-COMB-STRESS                TO RES-COMB-STRESS.
097400     PERFORM 8110-MOVE-ONE-DIST-CLASS
097500         VARYING WS-CLASS-IX FROM 1 BY 1 UNTIL WS-CLASS-IX > 9.
097600     MOVE WS-URBAN-GAIN-PCT             TO RES-URBAN-GAIN-PCT.
097700     MOVE WS-VEG-LOSS-PCT               TO RES-VEG-LOSS-PCT.
097800     MOVE WS-TREES-CHG-PCT              TO RES-TREES-CHG-PCT.
097900     MOVE WS-CROPS-CHG-PCT              TO RES-CROPS-CHG-PCT.
098000     MOVE WS-GRASS-CHG-PCT              TO RES-GRASS-CHG-PCT.
098100     MOVE WS-BUILT-CHG-PCT              TO RES-BUILT-CHG-PCT.
098200     MOVE WS-BARE-CHG-PCT               TO RES-BARE-CHG-PCT.
098300     MOVE WS-TOTAL-AREA-KM2             TO RES-TOTAL-AREA-KM2.
098400     MOVE WS-DEGRADED-KM2               TO RES-DEGRADED-KM2.
098500     MOVE WS-URBANIZED-KM2              TO RES-URBANIZED-KM2.
098600     MOVE WS-BSL-RAINFALL-MM            TO RES-BASE-RAIN-MM.
098700     MOVE WS-FUT-RAINFALL-MM            TO RES-FUT-RAIN-MM.
098800     COMPUTE RES-BASE-TEMP-C ROUNDED    = WS-BSL-TEMP-C.
098900     COMPUTE RES-FUT-TEMP-C ROUNDED     = WS-FUT-TEMP-C.
099000*---------------------------------------------------------------*
099100 8110-MOVE-ONE-DIST-CLASS.
099200*---------------------------------------------------------------*
099300     COMPUTE RES-BASELINE-PCT (WS-CLASS-IX) ROUNDED =
099350         WS-BASE-PCT (WS-CLASS-IX).
099400     COMPUTE RES-FUTURE-PCT (WS-CLASS-IX) ROUNDED =
099450         WS-FUT-PCT (WS-CLASS-IX).
099700*---------------------------------------------------------------*
099800 8200-WRITE-RESULT-RECORD.
099900*---------------------------------------------------------------*
100000     WRITE RESULT-RECORD.
100100     IF NOT RESULT-FILE-OK
100200         MOVE 'WRT RES' TO DL-ERROR-REASON
100300         PERFORM 9900-INVALID-FILE-STATUS
100400     END-IF.
100500*---------------------------------------------------------------*
100600 9000-PRINT-SCENARIO-BLOCK.
100700*---------------------------------------------------------------*
100800     MOVE RPT-TITLE-LINE              TO NEXT-REPORT-LINE.
100900     PERFORM 9800-WRITE-REPORT-LINE.
101000     MOVE RGN-NAME (WS-RGN-FOUND-IX)  TO RL-REGION-NAME.
101100     MOVE BSL-BASE-YEAR (WS-BASE-FOUND-IX) TO RL-BASE-YEAR.
101200     MOVE WS-TARGET-YEAR               TO RL-TARGET-YEAR.
101300     MOVE RPT-REGION-LINE              TO NEXT-REPORT-LINE.
101400     PERFORM 9800-WRITE-REPORT-LINE.
101500     MOVE RPT-CLIMATE-HEADING          TO NEXT-REPORT-LINE.
101600     PERFORM 9800-WRITE-REPORT-LINE.
101700     MOVE WS-BSL-RAINFALL-MM           TO RL-BASE-RAIN.
101800     MOVE WS-FUT-RAINFALL-MM           TO RL-FUT-RAIN.
101900     MOVE RPT-RAINFALL-LINE            TO NEXT-REPORT-LINE.
102000     PERFORM 9800-WRITE-REPORT-LINE.
102100     COMPUTE RL-BASE-TEMP ROUNDED       = WS-BSL-TEMP-C.
102200     COMPUTE RL-FUT-TEMP ROUNDED        = WS-FUT-TEMP-C.
102300     MOVE RPT-TEMPERATURE-LINE         TO NEXT-REPORT-LINE.
102400     PERFORM 9800-WRITE-REPORT-LINE.
102500     MOVE RPT-STRESS-HEADING           TO NEXT-REPORT-LINE.
102600     PERFORM 9800-WRITE-REPORT-LINE.
102700     MOVE WS-VEG-STRESS-IX             TO RL-VEG-STRESS.
102800     MOVE WS-STRESS-LEVEL              TO RL-STRESS-LEVEL.
102900     MOVE RPT-STRESS-LINE              TO NEXT-REPORT-LINE.
103000     PERFORM 9800-WRITE-REPORT-LINE.
103100     MOVE RPT-LANDCOVER-HEADING        TO NEXT-REPORT-LINE.
103200     PERFORM 9800-WRITE-REPORT-LINE.
103300     MOVE WS-VEG-LOSS-PCT              TO RL-VEG-LOSS.
103400     MOVE WS-URBAN-GAIN-PCT            TO RL-URBAN-GAIN.
103500     MOVE RPT-LANDCOVER-LINE-1         TO NEXT-REPORT-LINE.
103600     PERFORM 9800-WRITE-REPORT-LINE.
103700     MOVE WS-TREES-CHG-PCT             TO RL-TREES-CHG.
103800     MOVE WS-CROPS-CHG-PCT             TO RL-CROPS-CHG.
103900     MOVE RPT-LANDCOVER-LINE-2         TO NEXT-REPORT-LINE.
104000     PERFORM 9800-WRITE-REPORT-LINE.
104100     MOVE WS-TOTAL-AREA-KM2            TO RL-TOTAL-AREA.
104200     MOVE WS-DEGRADED-KM2              TO RL-DEGRADED-AREA.
104300     MOVE WS-URBANIZED-KM2             TO RL-URBANIZED-AREA.
104400     MOVE RPT-AREA-LINE                TO NEXT-REPORT-LINE.
104500     PERFORM 9800-WRITE-REPORT-LINE.
104600     MOVE WS-BLANK-LINE                TO NEXT-REPORT-LINE.
104700     PERFORM 9800-WRITE-REPORT-LINE.
104800*---------------------------------------------------------------*
104900 9100-PRINT-REJECT-LINE.
105000*---------------------------------------------------------------*
105100     MOVE SCN-REGION-ID                TO RJ-REGION-RAW.
105200     MOVE WS-REJECT-REASON             TO RJ-REASON.
105300     MOVE RPT-REJECT-LINE              TO NEXT-REPORT-LINE.
105400     PERFORM 9800-WRITE-REPORT-LINE.
105500*---------------------------------------------------------------*
105600 9800-WRITE-REPORT-LINE.
105700*---------------------------------------------------------------*
105800     MOVE NEXT-REPORT-LINE             TO PRINT-LINE.
105900     WRITE REPORT-RECORD AFTER ADVANCING 1.
106000*---------------------------------------------------------------*
106100 9900-INVALID-FILE-STATUS.
106200*---------------------------------------------------------------*
106300     MOVE WS-SCENARIO-STATUS           TO DL-FILE-STATUS.
106400     DISPLAY ERROR-DISPLAY-LINE.
