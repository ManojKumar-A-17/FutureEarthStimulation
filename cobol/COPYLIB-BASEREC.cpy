000100*------------------------------------------------------------*
000200* BASEREC  -- BASELINE-FILE RECORD, ONE PER REGION
000300* ENVIRONMENTAL STATE AS OF THE BASELINE YEAR (PIXEL COUNTS BY
000400* LAND-COVER CLASS, ANNUAL RAINFALL, MEAN TEMP, VEGETATION NDVI)
000500* CLASS ORDER IS FIXED: WATER TREES GRASS FLOOD CROPS SHRUB
000600*                       BUILT BARE  SNOW
000700*------------------------------------------------------------*
000800 01  BASELINE-RECORD.
000900     05 BSL-REGION-ID                       PIC X(20).
001000     05 BSL-BASE-YEAR                       PIC 9(04).
001100     05 BSL-CLASS-DATA.
001200        10 BSL-CNT-WATER                    PIC 9(09).
001300        10 BSL-CNT-TREES                    PIC 9(09).
001400        10 BSL-CNT-GRASS                    PIC 9(09).
001500        10 BSL-CNT-FLOOD                    PIC 9(09).
001600        10 BSL-CNT-CROPS                    PIC 9(09).
001700        10 BSL-CNT-SHRUB                    PIC 9(09).
001800        10 BSL-CNT-BUILT                    PIC 9(09).
001900        10 BSL-CNT-BARE                     PIC 9(09).
002000        10 BSL-CNT-SNOW                     PIC 9(09).
002100     05 BSL-CLASS-TABLE REDEFINES BSL-CLASS-DATA.
002200        10 BSL-CLASS-COUNT OCCURS 9 TIMES
002300                           INDEXED BY BSL-CLASS-IX
002400                                        PIC 9(09).
002500     05 BSL-RAINFALL-MM                     PIC 9(05)V9(01).
002600     05 BSL-TEMP-C                          PIC S9(03)V9(02).
002700     05 BSL-NDVI                            PIC SV9(0004).
002800     05 FILLER                              PIC X(10).
