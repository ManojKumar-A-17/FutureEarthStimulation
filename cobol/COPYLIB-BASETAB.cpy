000100*------------------------------------------------------------*
000200* BASETAB  -- IN-MEMORY BASELINE LOOKUP TABLE AND THE CALL
000300* LINKAGE TRIO (SIZE / INDEX / ACTION) SHARED BY CBL-SIMCLIM
000400* AND CBL-BASELOAD.  ONE TABLE ENTRY PER REGION ON BASELINE-
000500* FILE; SEARCHED BY BSL-REGION-ID FOR EACH SCENARIO PROCESSED.
000600*------------------------------------------------------------*
000700 01  BASE-TABLE-SIZE     PIC S9(03) USAGE IS COMP.
000800 01  BASE-TABLE-INDEX    PIC S9(03) USAGE IS COMP.
000900*
001000 01  BASE-TABLE-ACTION   PIC X(03).
001100     88 ALL-BASELINES    VALUE 'ALL'.
001200*
001300 01  BASE-TABLE.
001400 02  TBL-BASELINE OCCURS 1 TO 50 TIMES
001500      DEPENDING ON BASE-TABLE-SIZE
001600      INDEXED BY TBL-BASE-IX.
001700     05 BSL-REGION-ID                       PIC X(20).
001800     05 BSL-BASE-YEAR                       PIC 9(04).
001900     05 BSL-CLASS-DATA.
002000        10 BSL-CNT-WATER                    PIC 9(09).
002100        10 BSL-CNT-TREES                    PIC 9(09).
002200        10 BSL-CNT-GRASS                    PIC 9(09).
002300        10 BSL-CNT-FLOOD                    PIC 9(09).
002400        10 BSL-CNT-CROPS                    PIC 9(09).
002500        10 BSL-CNT-SHRUB                    PIC 9(09).
002600        10 BSL-CNT-BUILT                    PIC 9(09).
002700        10 BSL-CNT-BARE                     PIC 9(09).
002800        10 BSL-CNT-SNOW                     PIC 9(09).
002900     05 BSL-CLASS-TABLE REDEFINES BSL-CLASS-DATA.
003000        10 BSL-CLASS-COUNT OCCURS 9 TIMES
003100                            INDEXED BY BSL-CNT-IX
003200                                         PIC 9(09).
003300     05 BSL-RAINFALL-MM                     PIC 9(05)V9(01).
003400     05 BSL-TEMP-C                          PIC S9(03)V9(02).
003500     05 BSL-NDVI                            PIC SV9(0004).
003550     05 FILLER                              PIC X(05).
