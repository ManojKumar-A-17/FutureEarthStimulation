000100*------------------------------------------------------------*
000200* REGNTAB  -- STATIC REGION REFERENCE TABLE.  FIVE KNOWN
000300* REGIONS, LOADED AS LITERAL FILLER STRINGS (NO REGION FILE
000400* EXISTS) AND REDEFINED AS AN INDEXED TABLE FOR LOOKUP BY
000500* RGN-ID.  ADD A NEW FILLER ENTRY HERE TO ADD A REGION.
000600*------------------------------------------------------------*
000700 01  WS-REGION-TABLE-DATA.
000800     05 FILLER                  PIC X(40) VALUE
000900        'tamilnadu           TAMIL NADU          '.
001000     05 FILLER                  PIC X(20) VALUE
001100        '07700008000805001350'.
001200     05 FILLER                  PIC X(44) VALUE
001300        'SOUTHERN COASTAL STATE, CAUVERY DELTA       '.
001400     05 FILLER                  PIC X(40) VALUE
001500        'karnataka           KARNATAKA           '.
001600     05 FILLER                  PIC X(20) VALUE
001700        '07400011500785001850'.
001800     05 FILLER                  PIC X(44) VALUE
001900        'DECCAN PLATEAU STATE, WESTERN GHATS         '.
002000     05 FILLER                  PIC X(40) VALUE
002100        'kerala              KERALA              '.
002200     05 FILLER                  PIC X(20) VALUE
002300        '07480008200774001280'.
002400     05 FILLER                  PIC X(44) VALUE
002500        'MALABAR COAST STATE, HIGH MONSOON RAINFALL  '.
002600     05 FILLER                  PIC X(40) VALUE
002700        'india               INDIA               '.
002800     05 FILLER                  PIC X(20) VALUE
002900        '06800006000970003600'.
003000     05 FILLER                  PIC X(44) VALUE
003100        'FULL NATIONAL EXTENT, ALL AGRO-CLIMATE ZONES'.
003200     05 FILLER                  PIC X(40) VALUE
003300        'test                TEST REGION         '.
003400     05 FILLER                  PIC X(20) VALUE
003500        '07846020090794602109'.
003600     05 FILLER                  PIC X(44) VALUE
003700        'UNIT-TEST FIXTURE REGION, ONE DEGREE SQUARE '.
003800*------------------------------------------------------------*
003900 01  WS-REGION-TABLE REDEFINES WS-REGION-TABLE-DATA.
004000     05 RGN-ENTRY OCCURS 5 TIMES INDEXED BY RGN-IX.
004100        10 RGN-ID               PIC X(20).
004200        10 RGN-NAME             PIC X(20).
004300        10 RGN-BBOX-LON-W       PIC S9(03)V9(02).
004400        10 RGN-BBOX-LAT-S       PIC S9(03)V9(02).
004500        10 RGN-BBOX-LON-E       PIC S9(03)V9(02).
004600        10 RGN-BBOX-LAT-N       PIC S9(03)V9(02).
004700        10 RGN-DESC             PIC X(40).
004800        10 FILLER               PIC X(04).
004900*------------------------------------------------------------*
005000 01  WS-REGION-TABLE-SIZE       PIC S9(03) USAGE IS COMP
005100                                 VALUE 5.
