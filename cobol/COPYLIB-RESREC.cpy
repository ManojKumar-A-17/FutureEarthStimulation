000100*------------------------------------------------------------*
000200* RESREC  -- RESULT-FILE RECORD, ONE PER SCENARIO ACCEPTED
000300* CARRIES THE STRESS INDICES, THE BEFORE/AFTER LAND-COVER
000400* DISTRIBUTION, THE PER-CLASS CHANGE STATISTICS AND THE
000500* DERIVED AREAS AND CLIMATE VALUES FOR ONE SCENARIO RUN.
000600*------------------------------------------------------------*
000700 01  RESULT-RECORD.
000800     05 RES-REGION-ID                       PIC X(20).
000900     05 RES-BASE-YEAR                       PIC 9(04).
001000     05 RES-TARGET-YEAR                     PIC 9(04).
001100     05 RES-VEG-STRESS-IX                   PIC V9(0004).
001200     05 RES-STRESS-LEVEL                    PIC X(08).
001300     05 RES-RAIN-STRESS                     PIC V9(0004).
001400     05 RES-TEMP-STRESS                     PIC V9(0004).
001500     05 RES-COMB-STRESS                     PIC V9(0004).
001600     05 RES-BASELINE-PCT OCCURS 9 TIMES
001700                          INDEXED BY RES-BASE-IX
001800                                       PIC 9(03)V9(02).
001900     05 RES-FUTURE-PCT   OCCURS 9 TIMES
002000                          INDEXED BY RES-FUT-IX
002100                                       PIC 9(03)V9(02).
002200     05 RES-URBAN-GAIN-PCT                  PIC S9(03)V9(02).
002300     05 RES-VEG-LOSS-PCT                    PIC S9(03)V9(02).
002400     05 RES-TREES-CHG-PCT                   PIC S9(04)V9(02).
002500     05 RES-CROPS-CHG-PCT                   PIC S9(04)V9(02).
002600     05 RES-GRASS-CHG-PCT                   PIC S9(04)V9(02).
002700     05 RES-BUILT-CHG-PCT                   PIC S9(04)V9(02).
002800     05 RES-BARE-CHG-PCT                    PIC S9(04)V9(02).
002900     05 RES-TOTAL-AREA-KM2                  PIC 9(07)V9(02).
003000     05 RES-DEGRADED-KM2                    PIC 9(07)V9(02).
003100     05 RES-URBANIZED-KM2                   PIC 9(07)V9(02).
003200     05 RES-BASE-RAIN-MM                    PIC 9(05)V9(01).
003300     05 RES-FUT-RAIN-MM                     PIC 9(05)V9(01).
003400     05 RES-BASE-TEMP-C                     PIC S9(03)V9(01).
003500     05 RES-FUT-TEMP-C                      PIC S9(03)V9(01).
003600     05 FILLER                              PIC X(11).
