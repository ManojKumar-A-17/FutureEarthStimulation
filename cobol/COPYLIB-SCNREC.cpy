000100*------------------------------------------------------------*
000200* SCNREC  -- SCENARIO-FILE RECORD, ONE PER SCENARIO TO RUN
000300* REGION KEY PLUS THE THREE SCENARIO DELTAS (RAINFALL PCT,
000400* TEMPERATURE DEGC, URBAN GROWTH PCT) AND THE TARGET YEAR.
000500*------------------------------------------------------------*
000600 01  SCENARIO-RECORD.
000700     05 SCN-REGION-ID                       PIC X(20).
000800     05 SCN-TARGET-YEAR                     PIC 9(04).
000900     05 SCN-RAINFALL-DELTA                  PIC S9(03)V9(02).
001000     05 SCN-TEMP-DELTA                      PIC S9(02)V9(02).
001100     05 SCN-URBAN-GROWTH                    PIC 9(03)V9(02).
001200     05 FILLER                              PIC X(02).
